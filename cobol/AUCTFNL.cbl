000100 IDENTIFICATION DIVISION.                                         00010000
000200***************************************************************** 00020000
000300* PROGRAM:  AUCTFNL                                             * 00030000
000400* SURPLUS PROPERTY SEALED-BID AUCTION SYSTEM                    * 00040000
000500***************************************************************** 00050000
000600 PROGRAM-ID.  AUCTFNL.                                            00060000
000700 AUTHOR. R. MASCOLA.                                              00070000
000800 INSTALLATION. STATE SURPLUS PROPERTY DIVISION.                   00080000
000900 DATE-WRITTEN. 03/16/87.                                          00090000
001000 DATE-COMPILED. 03/16/87.                                         00100000
001100 SECURITY. NON-CONFIDENTIAL.                                      00110000
001200*                                                                 00120000
001300* CALLED BY THE NIGHTLY SETTLEMENT DRIVER (AUCTBTCH) ONCE FOR     00130000
001400* EACH OPEN LEDGER ENTRY WHOSE CLOSE TIME HAS BEEN REACHED OR     00140000
001500* PASSED BY A HEARTBEAT TRANSACTION.  RANKS THE ITEM'S STANDING   00150000
001600* BIDS, DECIDES WHETHER THE ITEM SOLD, AND - IF IT DID - WHO WON  00160000
001700* AND AT WHAT PRICE, UNDER THE STATE PROCUREMENT OFFICE'S SECOND- 00170000
001800* PRICE SEALED-BID RULE (WINNER PAYS THE RUNNER-UP'S BID, OR THE  00180000
001900* RESERVE WHEN ONLY ONE BID WAS ON THE TABLE).  RETURNS ONE FILLED00190000
002000* -IN RESULT ENTRY; DOES NOT WRITE THE RESULTS FILE ITSELF AND    00200000
002100* DOES NOT REMOVE THE ENTRY FROM THE CALLER'S OPEN-ITEM TABLE.    00210000
002200*                                                                 00220000
002300* CHANGE LOG                                                      00230000
002400* 03/16/87 RLM  ORIGINAL - HIGH BID ONLY, NO SECOND-PRICE RULE.   00240000
002500* 07/22/90 DJK  REQ 0358 - ADOPTED SECOND-PRICE (VICKREY) RULE ON 00250000
002600*               PROCUREMENT OFFICE DIRECTIVE 90-6; SEE 300-SETTLE 00260000
002700*               -PRICE.                                           00270000
002800* 02/09/93 RLM  REQ 0512 - WIDENED BID TABLE, SEE LEDGCPY.        00280000
002900* 06/14/99 TLC  Y2K REMEDIATION - NO 2-DIGIT YEAR FIELDS IN THIS  00290000
003000*               PROGRAM.  REVIEWED AND SIGNED OFF, NO CHANGE.     00300000
003100* 08/30/01 MPR  REQ 0689 - ADDED THE 000/300 TRACE DISPLAYS FOR   00310000
003200*               THE SETTLEMENT-DESK DEBUG RUNS.                   00320000
003300* 04/05/06 RKM  AUCT-0118 RETROFIT - CONVERTED FROM STANDALONE    00330000
003400*               CLOSE-OUT EDIT TO A CALLED SUBPROGRAM OF THE      00340000
003500*               REWRITTEN AUCTBTCH/AUCTBID SETTLEMENT SUITE; ADDED00350000
003600*               THE ONE-TIME FINALIZATION GUARD IN 000-MAIN-LINE. 00360000
003700* 09/21/11 JWB  AUCT-0203 - DROPPED THE UPSI-0 SWITCH THAT HAD    00370000
003800*               GATED THE 000/300 TRACE DISPLAYS - AUDIT FOUND NO 00380000
003900*               SHOP STANDARD FOR UPSI ANYWHERE ELSE IN THIS      00390000
004000*               SUITE.  BOTH DISPLAYS NOW FIRE EVERY CALL, SAME   00400000
004100*               AS CALCCOST'S OWN TRACE HABIT; 300 ALSO NOW SHOWS 00410000
004200*               THE WINNING BIDDER, PREVIOUSLY CAPTURED BUT NOT   00420000
004300*               DISPLAYED.                                        00430000
004400*                                                                 00440000
004500 ENVIRONMENT DIVISION.                                            00450000
004600 CONFIGURATION SECTION.                                           00460000
004700 SOURCE-COMPUTER. IBM-390.                                        00470000
004800 OBJECT-COMPUTER. IBM-390.                                        00480000
004900*                                                                 00490000
005000 DATA DIVISION.                                                   00500000
005100 WORKING-STORAGE SECTION.                                         00510000
005200*                                                                 00520000
005300* SORT/SETTLE WORK FIELDS                                         00530000
005400 01  WS-SORT-SUB                 PIC 9(4)        COMP    VALUE 0. 00540000
005500 01  WS-INNER-SUB                 PIC 9(4)        COMP    VALUE 0.00550000
005600 01  WS-HIGH-SUB                  PIC 9(4)        COMP    VALUE 0.00560000
005700* 220-SORT-ONE-COMPARE SWAPS FIELD BY FIELD, NOT WHOLE-ENTRY - THE00570000
005800* SHOP'S USUAL HABIT FOR A BUBBLE SORT ON A SMALL TABLE.          00580000
005900 01  WS-SWAP-USER                 PIC 9(9).                       00590000
006000 01  WS-SWAP-AMOUNT               PIC 9(7)V9(2).                  00600000
006100 01  WS-SWAP-TIME                 PIC 9(9).                       00610000
006200 01  WS-ALREADY-CLOSED-SW         PIC X(1)        VALUE "N".      00620000
006300     88  WS-ALREADY-CLOSED            VALUE "Y".                  00630000
006400*                                                                 00640000
006500* DISPLAY-BREAKDOWN FIELDS - SETTLEMENT DESK TRACE ONLY, SHOWN    00650000
006600* ON EVERY CALL BY 000-MAIN-LINE/300-SETTLE-PRICE BELOW.          00660000
006700 01  WS-PRICE-N                   PIC 9(7)V9(2).                  00670000
006800 01  WS-PRICE-R REDEFINES WS-PRICE-N.                             00680000
006900     05  WS-PR-WHOLE               PIC 9(7).                      00690000
007000     05  WS-PR-CENTS               PIC 9(2).                      00700000
007100 01  WS-CLOSE-N                    PIC 9(9).                      00710000
007200 01  WS-CLOSE-R REDEFINES WS-CLOSE-N.                             00720000
007300     05  WS-CL-DAY-TICKS           PIC 9(4).                      00730000
007400     05  WS-CL-SEC-TICKS           PIC 9(5).                      00740000
007500 01  WS-WINNER-N                   PIC 9(9).                      00750000
007600 01  WS-WINNER-R REDEFINES WS-WINNER-N.                           00760000
007700     05  WS-WIN-HI                 PIC 9(4).                      00770000
007800     05  WS-WIN-LO                 PIC 9(5).                      00780000
007900*                                                                 00790000
008000 LINKAGE SECTION.                                                 00800000
008100 01  LK-LEDGER-ENTRY.                                             00810000
008200     COPY LEDGCPY.                                                00820000
008300 01  LK-RESULT-ENTRY.                                             00830000
008400     COPY RESCPY REPLACING ==:TAG:== BY ==WS-AR==.                00840000
008500*                                                                 00850000
008600 PROCEDURE DIVISION USING LK-LEDGER-ENTRY, LK-RESULT-ENTRY.       00860000
008700*                                                                 00870000
008800 000-MAIN-LINE.                                                   00880000
008900     IF AL-IS-CLOSED = "Y"                                        00890000
009000         SET WS-ALREADY-CLOSED TO TRUE                            00900000
009100         DISPLAY "AUCTFNL 000 ALREADY CLOSED, ITEM=" AL-ITEM      00910000
009200         PERFORM 190-EMPTY-RESULT THRU 190-EXIT                   00920000
009300         GOBACK                                                   00930000
009400     END-IF.                                                      00940000
009500     PERFORM 100-FINALIZE-AUCTION THRU 100-EXIT.                  00950000
009600     SET AL-CLOSED-YES TO TRUE.                                   00960000
009700     GOBACK.                                                      00970000
009800*                                                                 00980000
009900*----------------------------------------------------------       00990000
010000* 100-FINALIZE-AUCTION - THE FULL CLOSE-OUT SEQUENCE FOR ONE      01000000
010100* ITEM: RANK THE BIDS, CAPTURE HIGH/LOW, THEN SETTLE.             01010000
010200*----------------------------------------------------------       01020000
010300 100-FINALIZE-AUCTION.                                            01030000
010400     MOVE AL-ITEM           TO WS-AR-ITEM.                        01040000
010500     MOVE AL-CLOSE-TIME     TO WS-AR-CLOSE-TIME.                  01050000
010600     MOVE AL-BID-COUNT      TO WS-AR-TOTAL-BIDS.                  01060000
010700     IF AL-BID-COUNT = 0                                          01070000
010800         PERFORM 190-EMPTY-RESULT THRU 190-EXIT                   01080000
010900         GO TO 100-EXIT                                           01090000
011000     END-IF.                                                      01100000
011100     PERFORM 200-SORT-BIDS-DESCENDING THRU 200-EXIT.              01110000
011200     MOVE AL-BID-AMOUNT(1)             TO WS-AR-HIGHEST-BID.      01120000
011300     MOVE AL-BID-AMOUNT(AL-BID-COUNT)  TO WS-AR-LOWEST-BID.       01130000
011400     PERFORM 300-SETTLE-PRICE THRU 300-EXIT.                      01140000
011500 100-EXIT.                                                        01150000
011600     EXIT.                                                        01160000
011700*                                                                 01170000
011800* 190-EMPTY-RESULT - NO VALID BIDS WERE EVER RECORDED, OR THE     01180000
011900* ENTRY WAS ALREADY FINALIZED (SAFETY GUARD, NOT A NORMAL PATH).  01190000
012000 190-EMPTY-RESULT.                                                01200000
012100     MOVE AL-ITEM           TO WS-AR-ITEM.                        01210000
012200     MOVE AL-CLOSE-TIME     TO WS-AR-CLOSE-TIME.                  01220000
012300     MOVE -1                TO WS-AR-WINNER-USER-ID.              01230000
012400     MOVE "UNSOLD"          TO WS-AR-STATUS.                      01240000
012500     MOVE 0                 TO WS-AR-PRICE-PAID.                  01250000
012600     MOVE 0                 TO WS-AR-TOTAL-BIDS.                  01260000
012700     MOVE 0                 TO WS-AR-HIGHEST-BID.                 01270000
012800     MOVE 0                 TO WS-AR-LOWEST-BID.                  01280000
012900 190-EXIT.                                                        01290000
013000     EXIT.                                                        01300000
013100*                                                                 01310000
013200*----------------------------------------------------------       01320000
013300* 200-SORT-BIDS-DESCENDING - STABLE BUBBLE SORT ON AL-BID-AMOUNT, 01330000
013400* HIGH TO LOW.  A STRICT "GREATER THAN" SWAP TEST KEEPS EQUAL     01340000
013500* AMOUNTS IN THEIR ORIGINAL (ARRIVAL) ORDER - THE SORT IS STABLE  01350000
013600* BY CONSTRUCTION, NOT BY ANY EXTRA TIE-BREAK FIELD.              01360000
013700*----------------------------------------------------------       01370000
013800 200-SORT-BIDS-DESCENDING.                                        01380000
013900     IF AL-BID-COUNT < 2                                          01390000
014000         GO TO 200-EXIT                                           01400000
014100     END-IF.                                                      01410000
014200     PERFORM 210-SORT-ONE-PASS THRU 210-EXIT                      01420000
014300         VARYING WS-SORT-SUB FROM 1 BY 1                          01430000
014400         UNTIL WS-SORT-SUB > AL-BID-COUNT - 1.                    01440000
014500 200-EXIT.                                                        01450000
014600     EXIT.                                                        01460000
014700*                                                                 01470000
014800* 210-SORT-ONE-PASS - ONE OUTER PASS OF THE BUBBLE SORT.          01480000
014900 210-SORT-ONE-PASS.                                               01490000
015000     PERFORM 220-SORT-ONE-COMPARE THRU 220-EXIT                   01500000
015100         VARYING WS-INNER-SUB FROM 1 BY 1                         01510000
015200         UNTIL WS-INNER-SUB > AL-BID-COUNT - WS-SORT-SUB.         01520000
015300 210-EXIT.                                                        01530000
015400     EXIT.                                                        01540000
015500*                                                                 01550000
015600* 220-SORT-ONE-COMPARE - COMPARE ADJACENT ROWS, SWAP IF OUT OF    01560000
015700* ORDER.  FIELD-BY-FIELD SWAP, NO WHOLE-ENTRY MOVE.               01570000
015800 220-SORT-ONE-COMPARE.                                            01580000
015900     IF AL-BID-AMOUNT(WS-INNER-SUB) <                             01590000
016000         AL-BID-AMOUNT(WS-INNER-SUB + 1)                          01600000
016100         MOVE AL-BID-USER(WS-INNER-SUB)   TO WS-SWAP-USER         01610000
016200         MOVE AL-BID-AMOUNT(WS-INNER-SUB) TO WS-SWAP-AMOUNT       01620000
016300         MOVE AL-BID-TIME(WS-INNER-SUB)   TO WS-SWAP-TIME         01630000
016400         MOVE AL-BID-USER(WS-INNER-SUB + 1)                       01640000
016500             TO AL-BID-USER(WS-INNER-SUB)                         01650000
016600         MOVE AL-BID-AMOUNT(WS-INNER-SUB + 1)                     01660000
016700             TO AL-BID-AMOUNT(WS-INNER-SUB)                       01670000
016800         MOVE AL-BID-TIME(WS-INNER-SUB + 1)                       01680000
016900             TO AL-BID-TIME(WS-INNER-SUB)                         01690000
017000         MOVE WS-SWAP-USER   TO AL-BID-USER(WS-INNER-SUB + 1)     01700000
017100         MOVE WS-SWAP-AMOUNT TO AL-BID-AMOUNT(WS-INNER-SUB + 1)   01710000
017200         MOVE WS-SWAP-TIME   TO AL-BID-TIME(WS-INNER-SUB + 1)     01720000
017300     END-IF.                                                      01730000
017400 220-EXIT.                                                        01740000
017500     EXIT.                                                        01750000
017600*                                                                 01760000
017700*----------------------------------------------------------       01770000
017800* 300-SETTLE-PRICE - THE SECOND-PRICE (VICKREY) RULE.  BY NOW     01780000
017900* AL-BID-AMOUNT(1) IS THE HIGH BID, AL-BID-AMOUNT(2), IF ANY,     01790000
018000* IS THE RUNNER-UP - THE TABLE IS SORTED DESCENDING ON ENTRY.     01800000
018100*----------------------------------------------------------       01810000
018200 300-SETTLE-PRICE.                                                01820000
018300     MOVE AL-BID-AMOUNT(1) TO WS-PRICE-N.                         01830000
018400     MOVE AL-CLOSE-TIME TO WS-CLOSE-N.                            01840000
018500     MOVE AL-BID-USER(1) TO WS-WINNER-N.                          01850000
018600     DISPLAY "AUCTFNL 300 ITEM=" AL-ITEM                          01860000
018700         " HIGH=" WS-PR-WHOLE "." WS-PR-CENTS                     01870000
018800         " CLOSE=" WS-CL-SEC-TICKS                                01880000
018900         " WINNER=" WS-WIN-LO.                                    01890000
019000     IF AL-BID-AMOUNT(1) < AL-RESERVE-PRICE                       01900000
019100         MOVE -1        TO WS-AR-WINNER-USER-ID                   01910000
019200         MOVE "UNSOLD"  TO WS-AR-STATUS                           01920000
019300         MOVE 0         TO WS-AR-PRICE-PAID                       01930000
019400         GO TO 300-EXIT                                           01940000
019500     END-IF.                                                      01950000
019600     MOVE AL-BID-USER(1) TO WS-AR-WINNER-USER-ID.                 01960000
019700     MOVE "SOLD  "       TO WS-AR-STATUS.                         01970000
019800     IF AL-BID-COUNT = 1                                          01980000
019900         MOVE AL-RESERVE-PRICE TO WS-AR-PRICE-PAID                01990000
020000     ELSE                                                         02000000
020100         MOVE AL-BID-AMOUNT(2) TO WS-AR-PRICE-PAID                02010000
020200     END-IF.                                                      02020000
020300 300-EXIT.                                                        02030000
020400     EXIT.                                                        02040000
