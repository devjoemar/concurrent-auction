000100***************************************************************** 00010000
000200* LEDGCPY                                                       * 00020000
000300* AUCTION-LEDGER - ONE OPEN-AUCTION ENTRY, WITH ITS NESTED      * 00030000
000400* VALID-BID SUB-TABLE.  NO ENCLOSING 01 OR OCCURS HERE - THE    * 00040000
000500* PROGRAM COPYING THIS SUPPLIES THE 01 (A SINGLE ENTRY, FOR     * 00050000
000600* LINKAGE SECTION USE) OR THE 05 AL-ENTRY OCCURS (THE WORKING-  * 00060000
000700* STORAGE TABLE OF ALL OPEN AUCTIONS, IN AUCTBTCH).             * 00070000
000800*                                                                *00080000
000900* AL-BID-ENTRY IS KEPT IN ARRIVAL ORDER AND RE-SORTED           * 00090000
001000* DESCENDING BY AMOUNT ONLY WHEN A WINNER/SECOND PRICE MUST BE  * 00100000
001100* DETERMINED - SEE AUCTFNL 200-SORT-BIDS-DESCENDING.  A USER'S  * 00110000
001200* BID ENTRY IS OVERWRITTEN BY THAT SAME USER'S NEXT HIGHER BID, * 00120000
001300* NEVER ADDED AS A SECOND ROW - SEE AUCTBID 200-POST-BID-TO-    * 00130000
001400* LEDGER.                                                       * 00140000
001500***************************************************************** 00150000
001600* CHANGE LOG                                                      00160000
001700* 2004-11-09 RKM  AUCT-0118 ORIGINAL                              00170000
001800* 2004-12-14 RKM  AUCT-0131 WIDENED AL-BID-ENTRY FROM 100 TO 200  00180000
001900*                           TO COVER THE LARGEST SAMPLE RUN       00190000
002000* 2005-02-03 TLW  AUCT-0149 ADDED AL-CLOSED-YES/NO CONDITION      00200000
002100*                           NAMES IN PLACE OF LITERAL 'Y'/'N'     00210000
002200***************************************************************** 00220000
002300    10  AL-ITEM                 PIC X(20).                        00230000
002400    10  AL-RESERVE-PRICE        PIC 9(7)V9(2).                    00240000
002500    10  AL-CLOSE-TIME           PIC 9(9).                         00250000
002600    10  AL-IS-CLOSED            PIC X(1).                         00260000
002700        88  AL-CLOSED-YES           VALUE 'Y'.                    00270000
002800        88  AL-CLOSED-NO            VALUE 'N'.                    00280000
002900    10  AL-BID-COUNT            PIC 9(4)        COMP.             00290000
003000    10  AL-BID-ENTRY OCCURS 200 TIMES                             00300000
003100                    INDEXED BY AL-BID-IDX.                        00310000
003200        15  AL-BID-USER         PIC 9(9).                         00320000
003300        15  AL-BID-AMOUNT       PIC 9(7)V9(2).                    00330000
003400        15  AL-BID-TIME         PIC 9(9).                         00340000
003500        15  FILLER              PIC X(05).                        00350000
003600    10  FILLER                  PIC X(15).                        00360000
