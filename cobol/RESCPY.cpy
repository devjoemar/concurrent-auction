000100***************************************************************** 00010000
000200* RESCPY                                                        * 00020000
000300* AUCTION-RESULT - ONE FINALIZED-AUCTION RESULT.  COPIED TWICE  * 00030000
000400* IN AUCTBTCH, THE SAME WAY SAM1/SAM3ABND COPY CUSTCOPY TWICE - * 00040000
000500* ONCE UNDER THE RESULTS-FILE FD (PREFIX AR-, THE FLAT OUTPUT   * 00050000
000600* LINE) AND ONCE UNDER THE WORKING-STORAGE ACCUMULATOR TABLE    * 00060000
000700* (PREFIX WS-AR-, ONE ROW PER RESULT UNTIL THE END-OF-RUN       * 00070000
000800* FLUSH IN 900-WRITE-RESULTS-FILE MOVES EACH ROW OUT TO THE FD).* 00080000
000900***************************************************************** 00090000
001000* CHANGE LOG                                                      00100000
001100* 2004-11-09 RKM  AUCT-0118 ORIGINAL                              00110000
001200* 2004-12-14 RKM  AUCT-0131 ADDED :TAG:-HIGHEST-BID/LOWEST-BID    00120000
001300*                           PER THE REVISED SETTLEMENT RULE       00130000
001400***************************************************************** 00140000
001500    10  :TAG:-ITEM              PIC X(20).                        00150000
001600    10  :TAG:-CLOSE-TIME        PIC 9(9).                         00160000
001700    10  :TAG:-WINNER-USER-ID    PIC S9(9).                        00170000
001800    10  :TAG:-STATUS            PIC X(6).                         00180000
001900    10  :TAG:-PRICE-PAID        PIC 9(7)V9(2).                    00190000
002000    10  :TAG:-TOTAL-BIDS        PIC 9(4).                         00200000
002100    10  :TAG:-HIGHEST-BID       PIC 9(7)V9(2).                    00210000
002200    10  :TAG:-LOWEST-BID        PIC 9(7)V9(2).                    00220000
002300    10  FILLER                  PIC X(10).                        00230000
