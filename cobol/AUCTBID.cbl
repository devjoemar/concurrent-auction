000100 IDENTIFICATION DIVISION.                                         00010000
000200***************************************************************** 00020000
000300* PROGRAM:  AUCTBID                                             * 00030000
000400* SURPLUS PROPERTY SEALED-BID AUCTION SYSTEM                    * 00040000
000500***************************************************************** 00050000
000600 PROGRAM-ID.  AUCTBID.                                            00060000
000700 AUTHOR. R. MASCOLA.                                              00070000
000800 INSTALLATION. STATE SURPLUS PROPERTY DIVISION.                   00080000
000900 DATE-WRITTEN. 03/16/87.                                          00090000
001000 DATE-COMPILED. 03/16/87.                                         00100000
001100 SECURITY. NON-CONFIDENTIAL.                                      00110000
001200*                                                                 00120000
001300* CALLED BY THE NIGHTLY SETTLEMENT DRIVER (AUCTBTCH) ONCE FOR     00130000
001400* EACH BID TRANSACTION READ FROM THE DAY'S ACTION LOG.  DECIDES   00140000
001500* WHETHER THE BID IS GOOD AGAINST THE TWO-PART RULE - TIMELY      00150000
001600* (NOT AFTER THE ITEM'S CLOSE TIME) AND AN IMPROVEMENT ON THAT    00160000
001700* SAME BIDDER'S OWN STANDING BID - AND, IF GOOD, POSTS IT INTO    00170000
001800* THE CALLER'S COPY OF THE OPEN-ITEM LEDGER ENTRY.  DOES NOT      00180000
001900* OPEN OR READ ANY FILE OF ITS OWN - THE LEDGER ENTRY AND THE     00190000
002000* THREE BID FIELDS ARE PASSED IN ON THE CALL.                     00200000
002100*                                                                 00210000
002200* CHANGE LOG                                                      00220000
002300* 03/16/87 RLM  ORIGINAL - ONE BID PER BIDDER, HIGH STANDING      00230000
002400*               BID ONLY, NO RUNNER-UP ROW KEPT.                  00240000
002500* 11/02/89 DJK  REQ 0334 - CLOSE-TIME BOUNDARY MADE INCLUSIVE     00250000
002600*               PER PROCUREMENT OFFICE RULING (A BID DATED THE    00260000
002700*               SAME TICK AS CLOSE NOW COUNTS).                   00270000
002800* 02/09/93 RLM  REQ 0512 - WIDENED BID TABLE, SEE LEDGCPY.        00280000
002900* 06/14/99 TLC  Y2K REMEDIATION - NO 2-DIGIT YEAR FIELDS IN THIS  00290000
003000*               PROGRAM.  REVIEWED AND SIGNED OFF, NO CHANGE.     00300000
003100* 08/30/01 MPR  REQ 0689 - ADDED THE ITEM/USER/AMOUNT/TICK        00310000
003200*               DISPLAY IN 100-VALIDATE-BID FOR THE               00320000
003300*               SETTLEMENT-DESK DEBUG RUNS.                       00330000
003400* 04/05/06 RKM  AUCT-0118 RETROFIT - CONVERTED FROM STANDALONE    00340000
003500*               HELD-BID EDIT TO A CALLED SUBPROGRAM OF THE       00350000
003600*               REWRITTEN AUCTBTCH/AUCTFNL SETTLEMENT SUITE.      00360000
003700* 09/21/11 JWB  AUCT-0203 - DROPPED THE UPSI-0 SWITCH THAT HAD    00370000
003800*               GATED THE 100-VALIDATE-BID DISPLAY - AUDIT FOUND  00380000
003900*               NO SHOP STANDARD FOR UPSI ANYWHERE ELSE IN THE    00390000
004000*               SUITE; THE DISPLAY NOW FIRES EVERY CALL, SAME AS  00400000
004100*               CALCCOST'S OWN TRACE HABIT.  ALSO ADDED THE BID-  00410000
004200*               TABLE-FULL GUARD BELOW IN 200-POST-BID-TO-LEDGER  00420000
004300*               TO MATCH THE GUARD ALREADY IN AUCTBTCH 200/410.   00430000
004400*                                                                 00440000
004500 ENVIRONMENT DIVISION.                                            00450000
004600 CONFIGURATION SECTION.                                           00460000
004700 SOURCE-COMPUTER. IBM-390.                                        00470000
004800 OBJECT-COMPUTER. IBM-390.                                        00480000
004900*                                                                 00490000
005000 DATA DIVISION.                                                   00500000
005100 WORKING-STORAGE SECTION.                                         00510000
005200*                                                                 00520000
005300* BID-EDIT WORK FIELDS                                            00530000
005400 01  WS-MISC-SWITCHES.                                            00540000
005500     05  WS-USER-FOUND-SW        PIC X(1)        VALUE "N".       00550000
005600         88  WS-USER-WAS-FOUND       VALUE "Y".                   00560000
005700         88  WS-USER-NOT-FOUND       VALUE "N".                   00570000
005800     05  FILLER                  PIC X(08).                       00580000
005900 01  WS-POST-SUB                 PIC 9(4)        COMP    VALUE 0. 00590000
006000 01  WS-SCAN-SUB                 PIC 9(4)        COMP    VALUE 0. 00600000
006100*                                                                 00610000
006200* DISPLAY-BREAKDOWN FIELDS - SETTLEMENT DESK TRACE ONLY, SHOWN    00620000
006300* ON EVERY CALL BY 100-VALIDATE-BID BELOW.  NOT USED IN THE       00630000
006400* ACCEPT/REJECT EDIT ITSELF.                                      00640000
006500 01  WS-CHECK-AMOUNT-N            PIC 9(7)V9(2).                  00650000
006600 01  WS-CHECK-AMOUNT-R REDEFINES WS-CHECK-AMOUNT-N.               00660000
006700     05  WS-CA-WHOLE              PIC 9(7).                       00670000
006800     05  WS-CA-CENTS              PIC 9(2).                       00680000
006900 01  WS-CHECK-TIME-N              PIC 9(9).                       00690000
007000 01  WS-CHECK-TIME-R REDEFINES WS-CHECK-TIME-N.                   00700000
007100     05  WS-CT-DAY-TICKS          PIC 9(4).                       00710000
007200     05  WS-CT-SEC-TICKS          PIC 9(5).                       00720000
007300 01  WS-USERID-N                  PIC 9(9).                       00730000
007400 01  WS-USERID-R REDEFINES WS-USERID-N.                           00740000
007500     05  WS-UID-HI                PIC 9(4).                       00750000
007600     05  WS-UID-LO                PIC 9(5).                       00760000
007700*                                                                 00770000
007800 LINKAGE SECTION.                                                 00780000
007900 01  LK-ACT-TIMESTAMP             PIC 9(9).                       00790000
008000 01  LK-ACT-USER-ID               PIC 9(9).                       00800000
008100 01  LK-ACT-AMOUNT                PIC 9(7)V9(2).                  00810000
008200 01  LK-LEDGER-ENTRY.                                             00820000
008300     COPY LEDGCPY.                                                00830000
008400 01  LK-BID-DISPOSITION           PIC X(1).                       00840000
008500     88  BID-WAS-ACCEPTED             VALUE "Y".                  00850000
008600     88  BID-WAS-REJECTED             VALUE "N".                  00860000
008700*                                                                 00870000
008800 PROCEDURE DIVISION USING LK-ACT-TIMESTAMP, LK-ACT-USER-ID,       00880000
008900     LK-ACT-AMOUNT, LK-LEDGER-ENTRY, LK-BID-DISPOSITION.          00890000
009000*                                                                 00900000
009100 000-MAIN-LINE.                                                   00910000
009200     MOVE "N" TO LK-BID-DISPOSITION.                              00920000
009300     PERFORM 100-VALIDATE-BID THRU 100-EXIT.                      00930000
009400     IF BID-WAS-ACCEPTED                                          00940000
009500         PERFORM 200-POST-BID-TO-LEDGER THRU 200-EXIT             00950000
009600     END-IF.                                                      00960000
009700     GOBACK.                                                      00970000
009800*                                                                 00980000
009900*----------------------------------------------------------       00990000
010000* 100-VALIDATE-BID - THE TWO-PART BID-ACCEPTANCE RULE.            01000000
010100*----------------------------------------------------------       01010000
010200 100-VALIDATE-BID.                                                01020000
010300     MOVE LK-ACT-AMOUNT TO WS-CHECK-AMOUNT-N.                     01030000
010400     MOVE LK-ACT-TIMESTAMP TO WS-CHECK-TIME-N.                    01040000
010500     MOVE LK-ACT-USER-ID TO WS-USERID-N.                          01050000
010600     DISPLAY "AUCTBID 100 ITEM=" AL-ITEM " USER=" WS-UID-LO       01060000
010700         " AMT=" WS-CA-WHOLE "." WS-CA-CENTS                      01070000
010800         " TICK=" WS-CT-SEC-TICKS.                                01080000
010900     IF LK-ACT-TIMESTAMP > AL-CLOSE-TIME                          01090000
011000         GO TO 100-EXIT                                           01100000
011100     END-IF.                                                      01110000
011200     MOVE "N" TO WS-USER-FOUND-SW.                                01120000
011300     MOVE 0 TO WS-POST-SUB.                                       01130000
011400     IF AL-BID-COUNT > 0                                          01140000
011500         PERFORM 150-SCAN-ONE-BID-ENTRY                           01150000
011600             VARYING WS-SCAN-SUB FROM 1 BY 1                      01160000
011700             UNTIL WS-SCAN-SUB > AL-BID-COUNT                     01170000
011800     END-IF.                                                      01180000
011900     IF WS-USER-WAS-FOUND                                         01190000
012000         IF LK-ACT-AMOUNT > AL-BID-AMOUNT(WS-POST-SUB)            01200000
012100             SET BID-WAS-ACCEPTED TO TRUE                         01210000
012200         ELSE                                                     01220000
012300             SET BID-WAS-REJECTED TO TRUE                         01230000
012400         END-IF                                                   01240000
012500     ELSE                                                         01250000
012600         SET BID-WAS-ACCEPTED TO TRUE                             01260000
012700     END-IF.                                                      01270000
012800 100-EXIT.                                                        01280000
012900     EXIT.                                                        01290000
013000*                                                                 01300000
013100* 150-SCAN-ONE-BID-ENTRY - CALLED OUT-OF-LINE, ONE TABLE ROW PER  01310000
013200* INVOCATION, BY THE PERFORM VARYING ABOVE.                       01320000
013300 150-SCAN-ONE-BID-ENTRY.                                          01330000
013400     IF AL-BID-USER(WS-SCAN-SUB) = LK-ACT-USER-ID                 01340000
013500         SET WS-USER-WAS-FOUND TO TRUE                            01350000
013600         MOVE WS-SCAN-SUB TO WS-POST-SUB                          01360000
013700     END-IF.                                                      01370000
013800*                                                                 01380000
013900*----------------------------------------------------------       01390000
014000* 200-POST-BID-TO-LEDGER - ONE ROW PER BIDDER; A RETURNING        01400000
014100* BIDDER'S OLD ROW IS OVERWRITTEN, NEVER DUPLICATED.              01410000
014200*----------------------------------------------------------       01420000
014300 200-POST-BID-TO-LEDGER.                                          01430000
014400     IF WS-POST-SUB = 0                                           01440000
014500         IF AL-BID-COUNT < 200                                    01450000
014600             ADD 1 TO AL-BID-COUNT                                01460000
014700             MOVE AL-BID-COUNT TO WS-POST-SUB                     01470000
014800         ELSE                                                     01480000
014900             DISPLAY "AUCTBID 200 BID TABLE FULL - ITEM "         01490000
015000                 AL-ITEM " USER " LK-ACT-USER-ID " DROPPED"       01500000
015100             GO TO 200-EXIT                                       01510000
015200         END-IF                                                   01520000
015300     END-IF.                                                      01530000
015400     MOVE LK-ACT-USER-ID   TO AL-BID-USER(WS-POST-SUB).           01540000
015500     MOVE LK-ACT-AMOUNT    TO AL-BID-AMOUNT(WS-POST-SUB).         01550000
015600     MOVE LK-ACT-TIMESTAMP TO AL-BID-TIME(WS-POST-SUB).           01560000
015700 200-EXIT.                                                        01570000
015800     EXIT.                                                        01580000
