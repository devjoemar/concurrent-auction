000100***************************************************************** 00010000
000200* LICENSED MATERIALS - PROPERTY OF THE STATE SURPLUS PROPERTY   * 00020000
000300* DIVISION.  ALL RIGHTS RESERVED.                               * 00030000
000400***************************************************************** 00040000
000500* PROGRAM:  AUCTBTCH                                            * 00050000
000600*                                                                *00060000
000700* AUTHOR :  R. MASCOLA                                          * 00070000
000800*                                                                *00080000
000900* NIGHTLY SETTLEMENT RUN FOR THE SURPLUS PROPERTY SEALED-BID    * 00090000
001000* AUCTION SYSTEM.  REPLAYS THE DAY'S ACTION LOG - ONE SELL, BID * 00100000
001100* OR HEARTBEAT TRANSACTION PER LINE - AGAINST AN IN-MEMORY TABLE* 00110000
001200* OF OPEN ITEMS, CALLS OUT TO AUCTBID TO EDIT EACH BID AND TO   * 00120000
001300* AUCTFNL TO CLOSE OUT AN ITEM WHEN A HEARTBEAT REACHES ITS     * 00130000
001400* CLOSE TIME, AND AT END OF RUN WRITES ONE SETTLEMENT RESULT    * 00140000
001500* PER ITEM CLOSED OUT DURING THE RUN.                           * 00150000
001600*                                                                *00160000
001700* Action log record descriptions:                               * 00170000
001800*     0    1    1    2    2    3    3    4    4    5    5    6  * 00180000
001900* ....5....0....5....0....5....0....5....0....5....0....5....0..* 00190000
002000*                                                                *00200000
002100* SELL      TS|USER|SELL|ITEM|RESERVE|CLOSE-TIME                * 00210000
002200* BID       TS|USER|BID |ITEM|AMOUNT                             *00220000
002300* HEARTBEAT TS                                                   *00230000
002400***************************************************************** 00240000
002500*                                                                 00250000
002600* CHANGE LOG                                                      00260000
002700* 03/16/87 RLM  ORIGINAL - CALLED SAM1 IN THOSE DAYS, ONE BID     00270000
002800*               PER BIDDER, NO SECOND-PRICE RULE.                 00280000
002900* 11/02/89 DJK  REQ 0334 - CLOSE-TIME BOUNDARY MADE INCLUSIVE.    00290000
003000* 07/22/90 DJK  REQ 0358 - ADOPTED SECOND-PRICE (VICKREY) RULE.   00300000
003100* 02/09/93 RLM  REQ 0512 - WIDENED OPEN-ITEM AND BID TABLES.      00310000
003200* 06/14/99 TLC  Y2K REMEDIATION - SCANNED FOR 2-DIGIT YEAR FIELDS.00320000
003300*               NONE FOUND IN THE SETTLEMENT LOGIC ITSELF; THE    00330000
003400*               RUN-DATE DISPLAY BELOW WAS RELABELED CENTURY-SAFE.00340000
003500* 08/30/01 MPR  REQ 0689 - ADDED THE PARAGRAPH-TRACE DISPLAYS IN  00350000
003600*               110/300/410 FOR THE SETTLEMENT-DESK DEBUG RUNS.   00360000
003700* 04/05/06 RKM  AUCT-0118 REWRITE - RENAMED SAM1 TO AUCTBTCH AND  00370000
003800*               SPLIT THE BID EDIT/CLOSE-OUT RULE OUT TO CALLED   00380000
003900*               SUBPROGRAMS AUCTBID AND AUCTFNL, REPLACED THE OLD 00390000
004000*               FLAT CUSTOMER-UPDATE LAYOUTS WITH ACTCPY/LEDGCPY/ 00400000
004100*               RESCPY.  SEE THOSE MEMBERS FOR THEIR OWN HISTORY. 00410000
004200* 09/21/11 JWB  AUCT-0203 - DROPPED THE UPSI-0 SWITCH AND THE     00420000
004300*               CLASS AUCT-ALPHA ITEM-CODE CHECK IN 110 - AUDIT   00430000
004400*               FOUND NO SHOP STANDARD FOR EITHER ONE ANYWHERE IN 00440000
004500*               THIS SUITE, AND NO PROCUREMENT RULE EVER CALLED   00450000
004600*               FOR AN ITEM-CODE-STARTS-WITH-A-LETTER EDIT.  THE  00460000
004700*               110/410 TRACE DISPLAYS NOW FIRE EVERY CALL, SAME  00470000
004800*               AS CALCCOST'S OWN TRACE HABIT; THE 300 TRACE STAYS00480000
004900*               GATED ON WS-BID-ACCEPTED ONLY, NOT ON ANY SWITCH. 00490000
005000*                                                                 00500000
005100 IDENTIFICATION DIVISION.                                         00510000
005200 PROGRAM-ID. AUCTBTCH.                                            00520000
005300 AUTHOR. R. MASCOLA.                                              00530000
005400 INSTALLATION. STATE SURPLUS PROPERTY DIVISION.                   00540000
005500 DATE-WRITTEN. 03/16/87.                                          00550000
005600 DATE-COMPILED. 03/16/87.                                         00560000
005700 SECURITY. NON-CONFIDENTIAL.                                      00570000
005800 ENVIRONMENT DIVISION.                                            00580000
005900 CONFIGURATION SECTION.                                           00590000
006000 SOURCE-COMPUTER. IBM-390.                                        00600000
006100 OBJECT-COMPUTER. IBM-390.                                        00610000
006200 INPUT-OUTPUT SECTION.                                            00620000
006300 FILE-CONTROL.                                                    00630000
006400     SELECT ACTION-LOG ASSIGN TO ACTNLOG                          00640000
006500         ACCESS IS SEQUENTIAL                                     00650000
006600         FILE STATUS  IS  WS-ACTNLOG-STATUS.                      00660000
006700     SELECT RESULTS-FILE ASSIGN TO AUCTRSLT                       00670000
006800         ACCESS IS SEQUENTIAL                                     00680000
006900         FILE STATUS  IS  WS-RESULT-STATUS.                       00690000
007000***************************************************************** 00700000
007100 DATA DIVISION.                                                   00710000
007200 FILE SECTION.                                                    00720000
007300*                                                                 00730000
007400 FD  ACTION-LOG                                                   00740000
007500     RECORDING MODE IS F                                          00750000
007600     BLOCK CONTAINS 0 RECORDS.                                    00760000
007700 01  ACTION-LOG-REC               PIC X(80).                      00770000
007800*                                                                 00780000
007900 FD  RESULTS-FILE                                                 00790000
008000     RECORDING MODE IS F.                                         00800000
008100 01  RESULTS-FILE-REC.                                            00810000
008200     COPY RESCPY REPLACING ==:TAG:== BY ==AR==.                   00820000
008300***************************************************************** 00830000
008400 WORKING-STORAGE SECTION.                                         00840000
008500***************************************************************** 00850000
008600*                                                                 00860000
008700 01  SYSTEM-DATE-AND-TIME.                                        00870000
008800     05  CURRENT-DATE.                                            00880000
008900         10  CURRENT-YEAR            PIC 9(2).                    00890000
009000         10  CURRENT-MONTH           PIC 9(2).                    00900000
009100         10  CURRENT-DAY             PIC 9(2).                    00910000
009200     05  CURRENT-TIME.                                            00920000
009300         10  CURRENT-HOUR            PIC 9(2).                    00930000
009400         10  CURRENT-MINUTE          PIC 9(2).                    00940000
009500         10  CURRENT-SECOND          PIC 9(2).                    00950000
009600         10  CURRENT-HNDSEC          PIC 9(2).                    00960000
009700     05  FILLER                      PIC X(04).                   00970000
009800*                                                                 00980000
009900 01  WS-FILE-STATUS-CODES.                                        00990000
010000     05  WS-ACTNLOG-STATUS       PIC X(2)  VALUE SPACES.          01000000
010100     05  WS-RESULT-STATUS        PIC X(2)  VALUE SPACES.          01010000
010200     05  FILLER                  PIC X(06).                       01020000
010300*                                                                 01030000
010400 01  WS-RUN-SWITCHES.                                             01040000
010500     05  WS-ACTNLOG-EOF          PIC X(1)  VALUE "N".             01050000
010600         88  ACTNLOG-AT-EOF          VALUE "Y".                   01060000
010700     05  WS-LEDGER-FOUND-SW      PIC X(1)  VALUE "N".             01070000
010800         88  WS-LEDGER-FOUND         VALUE "Y".                   01080000
010900         88  WS-LEDGER-NOT-FOUND     VALUE "N".                   01090000
011000     05  FILLER                  PIC X(08).                       01100000
011100*                                                                 01110000
011200* 110-PARSE-ACTION-RECORD WORK AREAS - UNSTRING STAGING FOR THE   01120000
011300* PIPE-DELIMITED ACTION LOG LINE AND FOR THE DECIMAL POINT IN THE 01130000
011400* RESERVE/BID AMOUNT SUB-FIELD.                                   01140000
011500 01  WS-PARSE-STAGING.                                            01150000
011600     05  WS-PS-TIMESTAMP         PIC X(9).                        01160000
011700     05  WS-PS-USER-ID           PIC X(9).                        01170000
011800     05  WS-PS-TYPE              PIC X(9).                        01180000
011900     05  WS-PS-ITEM              PIC X(20).                       01190000
012000     05  WS-PS-AMOUNT            PIC X(10).                       01200000
012100     05  WS-PS-CLOSE-TIME        PIC X(9).                        01210000
012200     05  FILLER                  PIC X(06).                       01220000
012300*                                                                 01230000
012400 01  WS-AMOUNT-STAGING.                                           01240000
012500     05  WS-AS-WHOLE-X           PIC X(7).                        01250000
012600     05  WS-AS-CENTS-X           PIC X(2).                        01260000
012700     05  FILLER                  PIC X(01).                       01270000
012800 01  WS-AMOUNT-PARTS.                                             01280000
012900     05  WS-AMT-WHOLE            PIC 9(7).                        01290000
013000     05  WS-AMT-CENTS            PIC 9(2).                        01300000
013100     05  FILLER                  PIC X(01).                       01310000
013200*                                                                 01320000
013300 01  WS-ACTION-FIELDS.                                            01330000
013400     COPY ACTCPY.                                                 01340000
013500*                                                                 01350000
013600* WORKING SUBSCRIPTS/COUNTERS - SETTLEMENT RUN CONTROL.           01360000
013700 01  WS-RUN-COUNTERS.                                             01370000
013800     05  WS-LEDGER-COUNT         PIC 9(4)        COMP    VALUE 0. 01380000
013900     05  WS-RESULT-COUNT         PIC 9(4)        COMP    VALUE 0. 01390000
014000     05  WS-SCAN-IDX             PIC 9(4)        COMP    VALUE 0. 01400000
014100     05  WS-SEARCH-IDX           PIC 9(4)        COMP    VALUE 0. 01410000
014200     05  WS-SHIFT-IDX            PIC 9(4)        COMP    VALUE 0. 01420000
014300     05  WS-WRITE-IDX            PIC 9(4)        COMP    VALUE 0. 01430000
014400     05  WS-FOUND-IDX            PIC 9(4)        COMP    VALUE 0. 01440000
014500     05  FILLER                  PIC X(08).                       01450000
014600*                                                                 01460000
014700* OPEN-ITEM LEDGER - ONE ROW PER STILL-OPEN AUCTION.  ROWS 1      01470000
014800* THRU WS-LEDGER-COUNT ARE ALWAYS PACKED CONTIGUOUS; A FINALIZED  01480000
014900* ROW IS REMOVED BY SHIFTING EVERYTHING BELOW IT UP ONE (SEE      01490000
015000* 420-REMOVE-LEDGER-ENTRY), NOT BY LEAVING A HOLE.                01500000
015100 01  WS-LEDGER-TABLE.                                             01510000
015200     05  AL-ENTRY OCCURS 500 TIMES INDEXED BY AL-IDX.             01520000
015300         COPY LEDGCPY.                                            01530000
015400     05  FILLER                  PIC X(04).                       01540000
015500*                                                                 01550000
015600* SETTLEMENT RESULT ACCUMULATOR - ONE ROW PER ITEM CLOSED OUT     01560000
015700* DURING THIS RUN, IN CLOSE-OUT ORDER, FLUSHED TO RESULTS-FILE    01570000
015800* BY 900-WRITE-RESULTS-FILE AT END OF RUN.                        01580000
015900 01  WS-RESULT-TABLE.                                             01590000
016000     05  WS-AR-ENTRY OCCURS 2000 TIMES INDEXED BY WS-AR-IDX.      01600000
016100         COPY RESCPY REPLACING ==:TAG:== BY ==WS-AR==.            01610000
016200     05  FILLER                  PIC X(04).                       01620000
016300*                                                                 01630000
016400* DISPLAY-BREAKDOWN FIELDS - SETTLEMENT DESK TRACE AND THE        01640000
016500* START-OF-RUN BANNER ONLY; NOT USED IN THE SETTLEMENT LOGIC.     01650000
016600 01  WS-RUN-DATE-N                PIC 9(6).                       01660000
016700 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-N.                       01670000
016800     05  WS-RUN-YY                PIC 99.                         01680000
016900     05  WS-RUN-MM                PIC 99.                         01690000
017000     05  WS-RUN-DD                PIC 99.                         01700000
017100 01  WS-DISPLAY-CLOSE-N           PIC 9(9).                       01710000
017200 01  WS-DISPLAY-CLOSE-R REDEFINES WS-DISPLAY-CLOSE-N.             01720000
017300     05  WS-DC-DAY-TICKS          PIC 9(4).                       01730000
017400     05  WS-DC-SEC-TICKS          PIC 9(5).                       01740000
017500 01  WS-DISPLAY-AMOUNT-N          PIC 9(7)V9(2).                  01750000
017600 01  WS-DISPLAY-AMOUNT-R REDEFINES WS-DISPLAY-AMOUNT-N.           01760000
017700     05  WS-DA-WHOLE              PIC 9(7).                       01770000
017800     05  WS-DA-CENTS              PIC 9(2).                       01780000
017900*                                                                 01790000
018000 01  WS-BID-DISPOSITION           PIC X(1)  VALUE "N".            01800000
018100     88  WS-BID-ACCEPTED              VALUE "Y".                  01810000
018200*                                                                 01820000
018300***************************************************************** 01830000
018400 PROCEDURE DIVISION.                                              01840000
018500***************************************************************** 01850000
018600*                                                                 01860000
018700 000-MAIN.                                                        01870000
018800     ACCEPT CURRENT-DATE FROM DATE.                               01880000
018900     ACCEPT CURRENT-TIME FROM TIME.                               01890000
019000     MOVE CURRENT-YEAR  TO WS-RUN-YY.                             01900000
019100     MOVE CURRENT-MONTH TO WS-RUN-MM.                             01910000
019200     MOVE CURRENT-DAY   TO WS-RUN-DD.                             01920000
019300     DISPLAY "AUCTBTCH STARTED - RUN DATE " WS-RUN-MM "/"         01930000
019400         WS-RUN-DD "/" WS-RUN-YY " (MM/DD/YY)".                   01940000
019500*                                                                 01950000
019600     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        01960000
019700     PERFORM 710-READ-ACTION-LOG THRU 710-EXIT.                   01970000
019800     PERFORM 100-PROCESS-ACTION-LOG THRU 100-EXIT                 01980000
019900         UNTIL ACTNLOG-AT-EOF.                                    01990000
020000     PERFORM 900-WRITE-RESULTS-FILE THRU 900-EXIT.                02000000
020100     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       02010000
020200*                                                                 02020000
020300     DISPLAY "AUCTBTCH FINISHED - " WS-RESULT-COUNT               02030000
020400         " ITEM(S) SETTLED, " WS-LEDGER-COUNT                     02040000
020500         " ITEM(S) STILL OPEN AT END OF RUN".                     02050000
020600     GOBACK.                                                      02060000
020700*                                                                 02070000
020800*----------------------------------------------------------       02080000
020900* 100-PROCESS-ACTION-LOG - ONE ACTION LOG LINE, DISPATCHED BY     02090000
021000* TYPE (BATCH FLOW STEPS 1-2).                                    02100000
021100*----------------------------------------------------------       02110000
021200 100-PROCESS-ACTION-LOG.                                          02120000
021300     PERFORM 110-PARSE-ACTION-RECORD THRU 110-EXIT.               02130000
021400     IF ACT-FIELD-COUNT < 4                                       02140000
021500         PERFORM 400-PROCESS-HEARTBEAT-ACTION THRU 400-EXIT       02150000
021600     ELSE                                                         02160000
021700         IF ACT-TYPE = "SELL"                                     02170000
021800             PERFORM 200-PROCESS-SELL-ACTION THRU 200-EXIT        02180000
021900         ELSE                                                     02190000
022000             IF ACT-TYPE = "BID"                                  02200000
022100                 PERFORM 300-PROCESS-BID-ACTION THRU 300-EXIT     02210000
022200             END-IF                                               02220000
022300         END-IF                                                   02230000
022400     END-IF.                                                      02240000
022500     PERFORM 710-READ-ACTION-LOG THRU 710-EXIT.                   02250000
022600 100-EXIT.                                                        02260000
022700     EXIT.                                                        02270000
022800*                                                                 02280000
022900*----------------------------------------------------------       02290000
023000* 110-PARSE-ACTION-RECORD - UNSTRING THE PIPE-DELIMITED LINE.     02300000
023100* THE TALLYING COUNT DOUBLES AS THE HEARTBEAT TEST (FEWER THAN    02310000
023200* FOUR FIELDS PRESENT).                                           02320000
023300*----------------------------------------------------------       02330000
023400 110-PARSE-ACTION-RECORD.                                         02340000
023500     INITIALIZE WS-PARSE-STAGING, WS-ACTION-FIELDS.               02350000
023600     MOVE 0 TO ACT-FIELD-COUNT.                                   02360000
023700     UNSTRING ACTION-LOG-REC DELIMITED BY "|"                     02370000
023800         INTO WS-PS-TIMESTAMP, WS-PS-USER-ID, WS-PS-TYPE,         02380000
023900              WS-PS-ITEM, WS-PS-AMOUNT, WS-PS-CLOSE-TIME          02390000
024000         TALLYING IN ACT-FIELD-COUNT.                             02400000
024100     MOVE WS-PS-TIMESTAMP TO ACT-TIMESTAMP.                       02410000
024200     IF ACT-FIELD-COUNT NOT < 4                                   02420000
024300         MOVE WS-PS-USER-ID TO ACT-USER-ID                        02430000
024400         MOVE WS-PS-TYPE    TO ACT-TYPE                           02440000
024500         MOVE WS-PS-ITEM    TO ACT-ITEM                           02450000
024600     END-IF.                                                      02460000
024700     IF ACT-FIELD-COUNT NOT < 5                                   02470000
024800         PERFORM 115-CONVERT-AMOUNT-FIELD THRU 115-EXIT           02480000
024900     END-IF.                                                      02490000
025000     IF ACT-FIELD-COUNT NOT < 6                                   02500000
025100         MOVE WS-PS-CLOSE-TIME TO ACT-CLOSE-TIME                  02510000
025200     END-IF.                                                      02520000
025300 110-EXIT.                                                        02530000
025400     EXIT.                                                        02540000
025500*                                                                 02550000
025600* 115-CONVERT-AMOUNT-FIELD - SPLITS THE RESERVE/BID AMOUNT        02560000
025700* SUB-FIELD ON ITS DECIMAL POINT AND REBUILDS IT AS A PIC         02570000
025800* 9(7)V9(2) VALUE - UNSTRING CANNOT TARGET AN IMPLIED-DECIMAL     02580000
025900* ITEM DIRECTLY WHEN THE SOURCE TEXT CARRIES AN ACTUAL "." .      02590000
026000 115-CONVERT-AMOUNT-FIELD.                                        02600000
026100     MOVE SPACES TO WS-AMOUNT-STAGING.                            02610000
026200     UNSTRING WS-PS-AMOUNT DELIMITED BY "."                       02620000
026300         INTO WS-AS-WHOLE-X, WS-AS-CENTS-X.                       02630000
026400     MOVE WS-AS-WHOLE-X TO WS-AMT-WHOLE.                          02640000
026500     MOVE WS-AS-CENTS-X TO WS-AMT-CENTS.                          02650000
026600     COMPUTE ACT-AMOUNT = WS-AMT-WHOLE + (WS-AMT-CENTS / 100).    02660000
026700 115-EXIT.                                                        02670000
026800     EXIT.                                                        02680000
026900*                                                                 02690000
027000*----------------------------------------------------------       02700000
027100* 120-FIND-LEDGER-ENTRY - LINEAR SEARCH OF THE OPEN-ITEM TABLE    02710000
027200* BY ACT-ITEM.  GNUCOBOL INDEXED FILES ARE NOT AVAILABLE IN       02720000
027300* THIS BUILD, SO A TABLE SEARCH STANDS IN FOR A KEYED READ.       02730000
027400*----------------------------------------------------------       02740000
027500 120-FIND-LEDGER-ENTRY.                                           02750000
027600     SET WS-LEDGER-NOT-FOUND TO TRUE.                             02760000
027700     MOVE 0 TO WS-FOUND-IDX.                                      02770000
027800     IF WS-LEDGER-COUNT > 0                                       02780000
027900         PERFORM 130-SCAN-ONE-LEDGER-ENTRY                        02790000
028000             VARYING WS-SEARCH-IDX FROM 1 BY 1                    02800000
028100             UNTIL WS-SEARCH-IDX > WS-LEDGER-COUNT                02810000
028200     END-IF.                                                      02820000
028300 120-EXIT.                                                        02830000
028400     EXIT.                                                        02840000
028500*                                                                 02850000
028600 130-SCAN-ONE-LEDGER-ENTRY.                                       02860000
028700     SET AL-IDX TO WS-SEARCH-IDX.                                 02870000
028800     IF AL-ITEM(AL-IDX) = ACT-ITEM                                02880000
028900         SET WS-LEDGER-FOUND TO TRUE                              02890000
029000         MOVE WS-SEARCH-IDX TO WS-FOUND-IDX                       02900000
029100     END-IF.                                                      02910000
029200*                                                                 02920000
029300*----------------------------------------------------------       02930000
029400* 200-PROCESS-SELL-ACTION - BATCH FLOW STEP 3.  A SELL FOR AN     02940000
029500* ITEM ALREADY ON THE LEDGER REPLACES THE OLD ENTRY OUTRIGHT -    02950000
029600* LAST SELL FOR AN ITEM WINS, THE OLD BID TABLE IS DISCARDED.     02960000
029700*----------------------------------------------------------       02970000
029800 200-PROCESS-SELL-ACTION.                                         02980000
029900     PERFORM 120-FIND-LEDGER-ENTRY THRU 120-EXIT.                 02990000
030000     IF WS-LEDGER-FOUND                                           03000000
030100         SET AL-IDX TO WS-FOUND-IDX                               03010000
030200     ELSE                                                         03020000
030300         IF WS-LEDGER-COUNT < 500                                 03030000
030400             ADD 1 TO WS-LEDGER-COUNT                             03040000
030500             SET AL-IDX TO WS-LEDGER-COUNT                        03050000
030600         ELSE                                                     03060000
030700             DISPLAY "AUCTBTCH 200 OPEN-ITEM TABLE FULL - "       03070000
030800                 "ITEM " ACT-ITEM " DROPPED"                      03080000
030900             GO TO 200-EXIT                                       03090000
031000         END-IF                                                   03100000
031100     END-IF.                                                      03110000
031200     MOVE ACT-ITEM          TO AL-ITEM(AL-IDX).                   03120000
031300     MOVE ACT-AMOUNT         TO AL-RESERVE-PRICE(AL-IDX).         03130000
031400     MOVE ACT-CLOSE-TIME     TO AL-CLOSE-TIME(AL-IDX).            03140000
031500     SET AL-CLOSED-NO TO TRUE.                                    03150000
031600     MOVE 0 TO AL-BID-COUNT(AL-IDX).                              03160000
031700 200-EXIT.                                                        03170000
031800     EXIT.                                                        03180000
031900*                                                                 03190000
032000*----------------------------------------------------------       03200000
032100* 300-PROCESS-BID-ACTION - BATCH FLOW STEP 4.  UNKNOWN ITEMS      03210000
032200* ARE SILENTLY IGNORED; AUCTBID MAKES THE ACCEPT/REJECT CALL.     03220000
032300*----------------------------------------------------------       03230000
032400 300-PROCESS-BID-ACTION.                                          03240000
032500     PERFORM 120-FIND-LEDGER-ENTRY THRU 120-EXIT.                 03250000
032600     IF WS-LEDGER-FOUND                                           03260000
032700         SET AL-IDX TO WS-FOUND-IDX                               03270000
032800         MOVE "N" TO WS-BID-DISPOSITION                           03280000
032900         CALL "AUCTBID" USING ACT-TIMESTAMP, ACT-USER-ID,         03290000
033000             ACT-AMOUNT, AL-ENTRY(AL-IDX), WS-BID-DISPOSITION     03300000
033100         IF WS-BID-ACCEPTED                                       03310000
033200             MOVE ACT-AMOUNT TO WS-DISPLAY-AMOUNT-N               03320000
033300             DISPLAY "AUCTBTCH 300 BID ACCEPTED, ITEM=" ACT-ITEM  03330000
033400                 " AMT=" WS-DA-WHOLE "." WS-DA-CENTS              03340000
033500         END-IF                                                   03350000
033600     END-IF.                                                      03360000
033700 300-EXIT.                                                        03370000
033800     EXIT.                                                        03380000
033900*                                                                 03390000
034000*----------------------------------------------------------       03400000
034100* 400-PROCESS-HEARTBEAT-ACTION - BATCH FLOW STEPS 5-6.  EVERY     03410000
034200* OPEN ENTRY WHOSE CLOSE TIME HAS BEEN REACHED OR PASSED IS       03420000
034300* FINALIZED, IN LEDGER (CREATION) ORDER.  WS-SCAN-IDX IS NOT      03430000
034400* ADVANCED WHEN A ROW IS REMOVED - THE NEXT ROW SLIDES INTO       03440000
034500* THE SAME SLOT.                                                  03450000
034600*----------------------------------------------------------       03460000
034700 400-PROCESS-HEARTBEAT-ACTION.                                    03470000
034800     MOVE 1 TO WS-SCAN-IDX.                                       03480000
034900     PERFORM 410-FINALIZE-LEDGER-ENTRY THRU 410-EXIT              03490000
035000         UNTIL WS-SCAN-IDX > WS-LEDGER-COUNT.                     03500000
035100 400-EXIT.                                                        03510000
035200     EXIT.                                                        03520000
035300*                                                                 03530000
035400 410-FINALIZE-LEDGER-ENTRY.                                       03540000
035500     SET AL-IDX TO WS-SCAN-IDX.                                   03550000
035600     IF AL-CLOSE-TIME(AL-IDX) NOT > ACT-TIMESTAMP                 03560000
035700         IF WS-RESULT-COUNT < 2000                                03570000
035800             ADD 1 TO WS-RESULT-COUNT                             03580000
035900             SET WS-AR-IDX TO WS-RESULT-COUNT                     03590000
036000             CALL "AUCTFNL" USING AL-ENTRY(AL-IDX),               03600000
036100                 WS-AR-ENTRY(WS-AR-IDX)                           03610000
036200             MOVE AL-CLOSE-TIME(AL-IDX) TO WS-DISPLAY-CLOSE-N     03620000
036300             DISPLAY "AUCTBTCH 410 FINALIZED ITEM="               03630000
036400                 AL-ITEM(AL-IDX) " STATUS=" WS-AR-STATUS          03640000
036500                 (WS-AR-IDX)                                      03650000
036600         ELSE                                                     03660000
036700             DISPLAY "AUCTBTCH 410 RESULT TABLE FULL - ITEM "     03670000
036800                 AL-ITEM(AL-IDX) " NOT SETTLED"                   03680000
036900         END-IF                                                   03690000
037000         PERFORM 420-REMOVE-LEDGER-ENTRY THRU 420-EXIT            03700000
037100     ELSE                                                         03710000
037200         ADD 1 TO WS-SCAN-IDX                                     03720000
037300     END-IF.                                                      03730000
037400 410-EXIT.                                                        03740000
037500     EXIT.                                                        03750000
037600*                                                                 03760000
037700* 420-REMOVE-LEDGER-ENTRY - COMPACTS THE OPEN-ITEM TABLE SO       03770000
037800* A FINALIZED ENTRY CAN NEVER BE BID ON OR FINALIZED AGAIN.       03780000
037900 420-REMOVE-LEDGER-ENTRY.                                         03790000
038000     IF WS-SCAN-IDX < WS-LEDGER-COUNT                             03800000
038100         PERFORM 430-SHIFT-ONE-ENTRY-DOWN                         03810000
038200             VARYING WS-SHIFT-IDX FROM WS-SCAN-IDX BY 1           03820000
038300             UNTIL WS-SHIFT-IDX NOT < WS-LEDGER-COUNT             03830000
038400     END-IF.                                                      03840000
038500     SUBTRACT 1 FROM WS-LEDGER-COUNT.                             03850000
038600 420-EXIT.                                                        03860000
038700     EXIT.                                                        03870000
038800*                                                                 03880000
038900 430-SHIFT-ONE-ENTRY-DOWN.                                        03890000
039000     MOVE AL-ENTRY(WS-SHIFT-IDX + 1) TO AL-ENTRY(WS-SHIFT-IDX).   03900000
039100*                                                                 03910000
039200*----------------------------------------------------------       03920000
039300* 900-WRITE-RESULTS-FILE - BATCH FLOW STEP 7.  ONE FIXED-WIDTH    03930000
039400* RECORD PER SETTLED ITEM, IN CLOSE-OUT ORDER, NO HEADERS OR      03940000
039500* CONTROL BREAKS.                                                 03950000
039600*----------------------------------------------------------       03960000
039700 900-WRITE-RESULTS-FILE.                                          03970000
039800     IF WS-RESULT-COUNT > 0                                       03980000
039900         PERFORM 910-WRITE-ONE-RESULT                             03990000
040000             VARYING WS-WRITE-IDX FROM 1 BY 1                     04000000
040100             UNTIL WS-WRITE-IDX > WS-RESULT-COUNT                 04010000
040200     END-IF.                                                      04020000
040300 900-EXIT.                                                        04030000
040400     EXIT.                                                        04040000
040500*                                                                 04050000
040600 910-WRITE-ONE-RESULT.                                            04060000
040700     SET WS-AR-IDX TO WS-WRITE-IDX.                               04070000
040800     MOVE WS-AR-ITEM(WS-AR-IDX)           TO AR-ITEM.             04080000
040900     MOVE WS-AR-CLOSE-TIME(WS-AR-IDX)     TO AR-CLOSE-TIME.       04090000
041000     MOVE WS-AR-WINNER-USER-ID(WS-AR-IDX) TO AR-WINNER-USER-ID.   04100000
041100     MOVE WS-AR-STATUS(WS-AR-IDX)         TO AR-STATUS.           04110000
041200     MOVE WS-AR-PRICE-PAID(WS-AR-IDX)     TO AR-PRICE-PAID.       04120000
041300     MOVE WS-AR-TOTAL-BIDS(WS-AR-IDX)     TO AR-TOTAL-BIDS.       04130000
041400     MOVE WS-AR-HIGHEST-BID(WS-AR-IDX)    TO AR-HIGHEST-BID.      04140000
041500     MOVE WS-AR-LOWEST-BID(WS-AR-IDX)     TO AR-LOWEST-BID.       04150000
041600     WRITE RESULTS-FILE-REC.                                      04160000
041700*                                                                 04170000
041800*----------------------------------------------------------       04180000
041900* 700-OPEN-FILES / 790-CLOSE-FILES / 710-READ-ACTION-LOG -        04190000
042000* FILE-STATUS-CHECKED I/O, THIS SHOP'S USUAL HABIT.               04200000
042100*----------------------------------------------------------       04210000
042200 700-OPEN-FILES.                                                  04220000
042300     OPEN INPUT  ACTION-LOG                                       04230000
042400          OUTPUT RESULTS-FILE.                                    04240000
042500     IF WS-ACTNLOG-STATUS NOT = "00"                              04250000
042600         DISPLAY "ERROR OPENING ACTION LOG. RC:" WS-ACTNLOG-STATUS04260000
042700         DISPLAY "TERMINATING PROGRAM DUE TO FILE ERROR"          04270000
042800         MOVE 16 TO RETURN-CODE                                   04280000
042900         MOVE "Y" TO WS-ACTNLOG-EOF                               04290000
043000     END-IF.                                                      04300000
043100     IF WS-RESULT-STATUS NOT = "00"                               04310000
043200         DISPLAY "ERROR OPENING RESULTS FILE. RC:"                04320000
043300             WS-RESULT-STATUS                                     04330000
043400         DISPLAY "TERMINATING PROGRAM DUE TO FILE ERROR"          04340000
043500         MOVE 16 TO RETURN-CODE                                   04350000
043600         MOVE "Y" TO WS-ACTNLOG-EOF                               04360000
043700     END-IF.                                                      04370000
043800 700-EXIT.                                                        04380000
043900     EXIT.                                                        04390000
044000*                                                                 04400000
044100 710-READ-ACTION-LOG.                                             04410000
044200     READ ACTION-LOG                                              04420000
044300         AT END MOVE "Y" TO WS-ACTNLOG-EOF.                       04430000
044400 710-EXIT.                                                        04440000
044500     EXIT.                                                        04450000
044600*                                                                 04460000
044700 790-CLOSE-FILES.                                                 04470000
044800     CLOSE ACTION-LOG, RESULTS-FILE.                              04480000
044900 790-EXIT.                                                        04490000
045000     EXIT.                                                        04500000
