000100***************************************************************** 00010000
000200* ACTCPY                                                        * 00020000
000300* ACTION-LOG INPUT RECORD - PARSED FIELDS FOR ONE ACTION        * 00030000
000400*                                                                *00040000
000500* ONE LOGICAL ACTION PER LINE OF THE ACTION LOG, PIPE-DELIM.    * 00050000
000600* FIELD COUNT VARIES BY ACTION TYPE - SEE AUCTBTCH 110-PARSE-   * 00060000
000700* ACTION-RECORD FOR THE UNSTRING LOGIC FILLING THESE FIELDS.    * 00070000
000800*                                                                *00080000
000900*   SELL      TS|USER|SELL|ITEM|RESERVE|CLOSE-TIME  (6 FIELDS) *  00090000
001000*   BID       TS|USER|BID |ITEM|AMOUNT              (5 FIELDS) *  00100000
001100*   HEARTBEAT TS                                    (<4 FIELDS)*  00110000
001200***************************************************************** 00120000
001300* CHANGE LOG                                                      00130000
001400* 1991-04-02 DJS  ORIGINAL - TRANREC LAYOUT (TRANSACTION FILE)    00140000
001500* 2004-11-09 RKM  AUCT-0118 RENAMED FIELDS FOR AUCTION REWRITE    00150000
001600* 2004-11-30 RKM  AUCT-0118 ADDED ACT-FIELD-COUNT FOR HEARTBEAT   00160000
001700*                           DETECTION W/O A SEPARATE SWITCH       00170000
001800***************************************************************** 00180000
001900    10  ACT-TIMESTAMP           PIC 9(9).                         00190000
002000    10  ACT-USER-ID             PIC 9(9).                         00200000
002100    10  ACT-TYPE                PIC X(9).                         00210000
002200    10  ACT-ITEM                PIC X(20).                        00220000
002300    10  ACT-AMOUNT              PIC 9(7)V9(2).                    00230000
002400    10  ACT-CLOSE-TIME          PIC 9(9).                         00240000
002500    10  ACT-FIELD-COUNT         PIC 9(2)        COMP.             00250000
002600    10  FILLER                  PIC X(10).                        00260000
